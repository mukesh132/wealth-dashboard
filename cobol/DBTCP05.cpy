000100******************************************************************        
000200* COPYBOOK:  DBTCP05                                                      
000300*            Debt-payoff batch - summary record                           
000400*                                                                         
000500* DESCRIPTIVE NAME = Debt Payoff Projection - SUMMARY layout              
000600*                                                                         
000700* FUNCTION =                                                              
000800*      Single record of grand totals over the whole run: ending           
000900*      debt left across all debts, the last month index                   
001000*      simulated, and the lifetime interest and payment totals.           
001100*-----------------------------------------------------------------        
001200* CHANGE ACTIVITY :                                                       
001300*   PN= REASON  DATE     BY   REMARKS                                     
001400*   P1= INITIAL 19920311 RJM  : SUMMARY LAYOUT FOR PAYOFF PROJ    P1      
001500*   P2= CR0147  19980827 KDW  : WIDENED TOTALS FOR 11 DIGITS      P2      
001600******************************************************************        
001700 01  :TAG:-REC.                                                           
001800     05  :TAG:-TOTAL-ENDING-DEBT  PIC 9(11)V99.                           
001900     05  :TAG:-MONTHS-TO-PAYOFF   PIC 9(4).                               
002000     05  :TAG:-TOTAL-INTEREST     PIC 9(11)V99.                           
002100     05  :TAG:-TOTAL-PAYMENTS     PIC 9(11)V99.                           
002200     05  FILLER                  PIC X(37).                               
