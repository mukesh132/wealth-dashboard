000100******************************************************************        
000200* COPYBOOK:  DBTCP01                                                      
000300*            Debt-payoff batch - debt input record                        
000400*                                                                         
000500* DESCRIPTIVE NAME = Debt Payoff Projection - DEBTS input layout          
000600*                                                                         
000700* FUNCTION =                                                              
000800*      One occurrence per debt carried into the simulation.               
000900*      Fields mirror the worksheet a loan officer keys from:              
001000*      debt label, annual rate as a decimal fraction, current             
001100*      balance, the fixed minimum payment, and any standing               
001200*      extra payment the customer already sends every month.              
001300*-----------------------------------------------------------------        
001400* CHANGE ACTIVITY :                                                       
001500*   PN= REASON  DATE     BY   REMARKS                                     
001600*   P1= INITIAL 19920304 RJM  : DEBTS LAYOUT FOR PAYOFF PROJECTOR P1      
001700*   P2= CR0147  19980827 KDW  : WIDENED DBT-BALANCE FOR 9 DIGITS  P2      
001800*   P3= CR0391  20040115 TLB  : ADDED DBT-EXTRA RECURRING FIELD   P3      
001900******************************************************************        
002000 01  :TAG:-REC.                                                           
002100     05  :TAG:-NAME           PIC X(20).                                  
002200     05  :TAG:-RATE           PIC S9V9(6).                                
002300     05  :TAG:-BALANCE        PIC S9(9)V99.                               
002400     05  :TAG:-PAYMENT        PIC S9(7)V99.                               
002500     05  :TAG:-EXTRA          PIC S9(7)V99.                               
002600     05  FILLER               PIC X(24).                                  
