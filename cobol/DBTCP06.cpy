000100******************************************************************        
000200* COPYBOOK:  DBTCP06                                                      
000300*            Debt-payoff batch - working debt entry / call linkage        
000400*                                                                         
000500* DESCRIPTIVE NAME = Debt Payoff Projection - in-memory debt entry        
000600*                                                                         
000700* FUNCTION =                                                              
000800*      Shared shape for a live debt while the simulation is               
000900*      running: used as the OCCURS entry of the in-memory debt            
001000*      table in DBTSIM1 and as the LINKAGE parameter passed to            
001100*      DBTSIM2 each month.  Balance here is the CURRENT balance,          
001200*      not the original DEBTS input balance.                              
001300*-----------------------------------------------------------------        
001400* CHANGE ACTIVITY :                                                       
001500*   PN= REASON  DATE     BY   REMARKS                                     
001600*   P1= INITIAL 19920318 RJM  : WORKING ENTRY SHARED BY SIM1/SIM2 P1      
001700*   P2= CR0391  20040115 TLB  : ADDED :TAG:-EXTRA ADD-ON FIELD    P2      
001800******************************************************************        
001900     10  :TAG:-NAME           PIC X(20).                                  
002000     10  :TAG:-RATE           PIC S9V9(6).                                
002100     10  :TAG:-BALANCE        PIC S9(9)V99.                               
002200     10  :TAG:-PAYMENT        PIC S9(7)V99.                               
002300     10  :TAG:-EXTRA          PIC S9(7)V99.                               
002400     10  FILLER               PIC X(04).                                  
