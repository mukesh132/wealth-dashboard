000100****************************************************************          
000200* PROGRAM:  DBTSIM2                                                       
000300*           Debt Payoff Projection - one debt's monthly step              
000400*                                                                         
000500* AUTHOR :  R. J. Marsh                                                   
000600*           Consumer Systems Group                                        
000700*                                                                         
000800* INSTALLATION.  HOME OFFICE DATA CENTER.                                 
000900* DATE-WRITTEN.  03/18/92.                                                
001000* DATE-COMPILED.                                                          
001100* SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                        
001200*                                                                         
001300* Part of the debt payoff projection batch suite.                         
001400*                                                                         
001500* SUBROUTINE TO ACCRUE INTEREST AND APPLY ONE MONTH'S PAYMENT             
001600* TO A SINGLE DEBT                                                        
001700*   - Called once per debt per simulated month by DBTSIM1                 
001800*   - Updates the debt entry's balance to the new balance and             
001900*     returns the interest and the payment actually applied               
002000*                                                                         
002100******************************************************************        
002200* Linkage:                                                                
002300*      parameters:                                                        
002400*        1: debt entry (DBTCP06), BALANCE updated in place                
002500*        2: focus flag, PIC X(1) "Y"/"N"      (passed, unchanged)         
002600*        3: extra budget, PIC 9(7)V99          (passed, unchanged)        
002700*        4: interest this month, PIC 9(9)V99   (returned)                 
002800*        5: payment applied this month, PIC 9(9)V99 (returned)            
002900******************************************************************        
003000* CHANGE ACTIVITY :                                                       
003100*   PN= REASON  DATE     BY   REMARKS                                     
003200*   P1= INITIAL 19920318 RJM  : FIRST CUT, SIMPLE PERCENTAGE RATE P1      
003300*   P2= CR0098  19930711 RJM  : ROUNDED INTEREST TO 2 DECIMALS    P2      
003400*   P3= CR0147  19980827 KDW  : ADDED OVERPAY CAP AT BAL+INTEREST P3      
003500*   P4= CR0391  20040115 TLB  : ADDED FOCUS-DEBT EXTRA ADD-ON     P4      
003600*   P5= CR0512  20050602 TLB  : CLIP NEGATIVE BASE PAYMENT TO ZEROP5      
003700******************************************************************        
003800 IDENTIFICATION DIVISION.                                                 
003900 PROGRAM-ID.    DBTSIM2.                                                  
004000 AUTHOR.        R. J. MARSH.                                              
004100 INSTALLATION.  HOME OFFICE DATA CENTER.                                  
004200 DATE-WRITTEN.  03/18/92.                                                 
004300 DATE-COMPILED.                                                           
004400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS AMOUNT-DIGIT IS "0" THRU "9"                                   
005100     UPSI-0 ON STATUS IS DBT-TRACE-ON                                     
005200     UPSI-0 OFF STATUS IS DBT-TRACE-OFF.                                  
005300 INPUT-OUTPUT SECTION.                                                    
005400                                                                          
005500******************************************************************        
005600 DATA DIVISION.                                                           
005700                                                                          
005800 WORKING-STORAGE SECTION.                                                 
005900*                                                                         
006000 01  WS-FIELDS.                                                           
006100     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.                 
006200     05  WS-FIRST-TIME-SW     PIC X         VALUE "Y".                    
006300     05  FILLER               PIC X         VALUE SPACE.                  
006400                                                                          
006500 01  WS-BASE-PAYMENT          PIC S9(9)V99  COMP-3 VALUE +0.              
006600 01  WS-TOTAL-PAYMENT         PIC S9(9)V99  COMP-3 VALUE +0.              
006700 01  WS-CAP-LIMIT             PIC S9(9)V99  COMP-3 VALUE +0.              
006800 01  WS-NEW-BALANCE           PIC S9(9)V99  COMP-3 VALUE +0.              
006900                                                                          
007000 01  WS-TRACE-LINE.                                                       
007100     05  FILLER               PIC X(14) VALUE "DBTSIM2 PMT = ".           
007200     05  WS-TRACE-PAYMENT     PIC -(9).99.                                
007300     05  FILLER               PIC X(14) VALUE "   NEW BAL = ".            
007400     05  WS-TRACE-BALANCE     PIC -(9).99.                                
007500                                                                          
007600*    *** raw-byte alternate views kept for the maintenance    ***         
007700*    *** trace and for a blanket compare of the whole entry,  ***         
007800*    *** same idea as the report total redefines over on the  ***         
007900*    *** driver program's report line                         ***         
008000 01  WS-FIELDS-X REDEFINES WS-FIELDS          PIC X(32).                  
008100 01  WS-TRACE-LINE-X REDEFINES WS-TRACE-LINE  PIC X(52).                  
008200                                                                          
008300******************************************************************        
008400 LINKAGE SECTION.                                                         
008500                                                                          
008600 01  LS-DEBT-ENTRY.                                                       
008700     COPY DBTCP06 REPLACING ==:TAG:== BY ==LS==.                          
008800 01  LS-DEBT-ENTRY-X REDEFINES LS-DEBT-ENTRY PIC X(60).                   
008900                                                                          
009000 01  LS-FOCUS-FLAG            PIC X(1).                                   
009100     88  LS-IS-FOCUS-DEBT          VALUE "Y".                             
009200                                                                          
009300 01  LS-EXTRA-BUDGET          PIC 9(7)V99.                                
009400                                                                          
009500 01  LS-INTEREST-OUT          PIC 9(9)V99.                                
009600 01  LS-PAYMENT-OUT           PIC 9(9)V99.                                
009700                                                                          
009800******************************************************************        
009900 PROCEDURE DIVISION USING LS-DEBT-ENTRY, LS-FOCUS-FLAG,                   
010000                          LS-EXTRA-BUDGET, LS-INTEREST-OUT,               
010100                          LS-PAYMENT-OUT.                                 
010200                                                                          
010300 000-MAIN.                                                                
010400     MOVE "DBTSIM2 STARTED" TO WS-PROGRAM-STATUS.                         
010500     PERFORM 100-ACCRUE-INTEREST    THRU 100-EXIT.                        
010600     PERFORM 200-BUILD-PAYMENT      THRU 200-EXIT.                        
010700     PERFORM 300-APPLY-OVERPAY-CAP  THRU 300-EXIT.                        
010800     PERFORM 400-POST-NEW-BALANCE   THRU 400-EXIT.                        
010900     IF DBT-TRACE-ON                                                      
011000         PERFORM 900-DISPLAY-TRACE  THRU 900-EXIT                         
011100     END-IF.                                                              
011200     MOVE "N"                TO WS-FIRST-TIME-SW.                         
011300     MOVE "DBTSIM2 ENDED"    TO WS-PROGRAM-STATUS.                        
011400     GOBACK.                                                              
011500                                                                          
011600*    *** interest = balance * rate / 12, rounded to 2 decimals ***        
011700 100-ACCRUE-INTEREST.                                                     
011800     COMPUTE LS-INTEREST-OUT ROUNDED =                                    
011900         LS-BALANCE * LS-RATE / 12.                                       
012000 100-EXIT.                                                                
012100     EXIT.                                                                
012200                                                                          
012300*    *** base payment never goes negative (floor already      ***         
012400*    *** applied at load time, this is a second guard); the   ***         
012500*    *** whole shared extra budget goes to the focus debt only***         
012600*    P4 CR0391 20040115 TLB - EXTRA-BUDGET ADD-ON                 P4      
012700*    P5 CR0512 20050602 TLB - NEGATIVE PAYMENT CLIP ADDED         P5      
012800 200-BUILD-PAYMENT.                                                       
012900     IF LS-PAYMENT < 0                                                    
013000         MOVE 0 TO WS-BASE-PAYMENT                                        
013100     ELSE                                                                 
013200         MOVE LS-PAYMENT TO WS-BASE-PAYMENT                               
013300     END-IF.                                                              
013400     COMPUTE WS-TOTAL-PAYMENT = WS-BASE-PAYMENT + LS-EXTRA.               
013500     IF LS-IS-FOCUS-DEBT                                                  
013600         COMPUTE WS-TOTAL-PAYMENT =                                       
013700             WS-TOTAL-PAYMENT + LS-EXTRA-BUDGET                           
013800     END-IF.                                                              
013900 200-EXIT.                                                                
014000     EXIT.                                                                
014100                                                                          
014200*    *** a debt can never be paid more than it owes plus this  ***        
014300*    *** month's interest - the surplus is lost, not redirected***        
014400*    P3 CR0147 19980827 KDW - OVERPAY CAP ADDED HERE              P3      
014500 300-APPLY-OVERPAY-CAP.                                                   
014600     COMPUTE WS-CAP-LIMIT = LS-BALANCE + LS-INTEREST-OUT.                 
014700     IF WS-TOTAL-PAYMENT > WS-CAP-LIMIT                                   
014800         MOVE WS-CAP-LIMIT   TO LS-PAYMENT-OUT                            
014900     ELSE                                                                 
015000         MOVE WS-TOTAL-PAYMENT TO LS-PAYMENT-OUT                          
015100     END-IF.                                                              
015200 300-EXIT.                                                                
015300     EXIT.                                                                
015400                                                                          
015500*    *** balance never goes below zero ***                                
015600 400-POST-NEW-BALANCE.                                                    
015700     COMPUTE WS-NEW-BALANCE =                                             
015800         LS-BALANCE + LS-INTEREST-OUT - LS-PAYMENT-OUT.                   
015900     IF WS-NEW-BALANCE < 0                                                
016000         MOVE 0 TO WS-NEW-BALANCE                                         
016100     END-IF.                                                              
016200     MOVE WS-NEW-BALANCE TO LS-BALANCE.                                   
016300 400-EXIT.                                                                
016400     EXIT.                                                                
016500                                                                          
016600 900-DISPLAY-TRACE.                                                       
016700     MOVE LS-PAYMENT-OUT TO WS-TRACE-PAYMENT.                             
016800     MOVE LS-BALANCE     TO WS-TRACE-BALANCE.                             
016900     DISPLAY WS-TRACE-LINE.                                               
017000 900-EXIT.                                                                
017100     EXIT.                                                                
017200                                                                          
017300*  END OF PROGRAM DBTSIM2                                                 
