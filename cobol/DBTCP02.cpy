000100******************************************************************        
000200* COPYBOOK:  DBTCP02                                                      
000300*            Debt-payoff batch - assumptions record                       
000400*                                                                         
000500* DESCRIPTIVE NAME = Debt Payoff Projection - ASSUMPS input layout        
000600*                                                                         
000700* FUNCTION =                                                              
000800*      Single record of run-wide parameters: the shared extra             
000900*      budget directed at the focus debt, the month ceiling,              
001000*      the simulation start date, a payment floor substituted             
001100*      for any debt with no usable payment, and the payoff                
001200*      strategy code.                                                     
001300*-----------------------------------------------------------------        
001400* CHANGE ACTIVITY :                                                       
001500*   PN= REASON  DATE     BY   REMARKS                                     
001600*   P1= INITIAL 19920304 RJM  : ASSUMPTIONS LAYOUT                P1      
001700*   P2= CR0147  19980827 KDW  : ADDED MIN-FLOOR SUBSTITUTION FIELDP2      
001800*   P3= CR0512  20050602 TLB  : ADDED STRATEGY SWITCH S/A         P3      
001900******************************************************************        
002000 01  :TAG:-REC.                                                           
002100     05  :TAG:-EXTRA-BUDGET   PIC 9(7)V99.                                
002200     05  :TAG:-MAX-MONTHS     PIC 9(4).                                   
002300     05  :TAG:-START-DATE     PIC 9(8).                                   
002400     05  :TAG:-MIN-FLOOR      PIC 9(7)V99.                                
002500     05  :TAG:-STRATEGY       PIC X(1).                                   
002600         88  :TAG:-SNOWBALL        VALUE "S".                             
002700         88  :TAG:-AVALANCHE       VALUE "A".                             
002800     05  FILLER               PIC X(49).                                  
