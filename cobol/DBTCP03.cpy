000100******************************************************************        
000200* COPYBOOK:  DBTCP03                                                      
000300*            Debt-payoff batch - monthly history output record            
000400*                                                                         
000500* DESCRIPTIVE NAME = Debt Payoff Projection - HISTORY layout              
000600*                                                                         
000700* FUNCTION =                                                              
000800*      One occurrence per simulated month: the calendar date of           
000900*      the step, the month index, the total balance remaining             
001000*      across all debts, the interest and payment totals for              
001100*      the month, and the name of the debt that received the              
001200*      shared extra budget (spaces when none did).                        
001300*-----------------------------------------------------------------        
001400* CHANGE ACTIVITY :                                                       
001500*   PN= REASON  DATE     BY   REMARKS                                     
001600*   P1= INITIAL 19920311 RJM  : HISTORY LAYOUT FOR PAYOFF PROJ    P1      
001700*   P2= CR0391  20040115 TLB  : ADDED HIST-FOCUS-DEBT NAME FIELD  P2      
001800******************************************************************        
001900 01  :TAG:-REC.                                                           
002000     05  :TAG:-DATE           PIC 9(8).                                   
002100     05  :TAG:-MONTH          PIC 9(4).                                   
002200     05  :TAG:-TOTAL-BALANCE  PIC 9(11)V99.                               
002300     05  :TAG:-INTEREST       PIC 9(9)V99.                                
002400     05  :TAG:-PAYMENT        PIC 9(9)V99.                                
002500     05  :TAG:-FOCUS-DEBT     PIC X(20).                                  
002600     05  FILLER               PIC X(13).                                  
