000100****************************************************************          
000200* PROGRAM:  DBTSIM3                                                       
000300*           Debt Payoff Projection - calendar date advance                
000400*                                                                         
000500* AUTHOR :  R. J. Marsh                                                   
000600*           Consumer Systems Group                                        
000700*                                                                         
000800* INSTALLATION.  HOME OFFICE DATA CENTER.                                 
000900* DATE-WRITTEN.  03/18/92.                                                
001000* DATE-COMPILED.                                                          
001100* SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                        
001200*                                                                         
001300* Part of the debt payoff projection batch suite.                         
001400*                                                                         
001500* SUBROUTINE TO ADVANCE THE SIMULATION DATE ONE CALENDAR MONTH            
001600*   - Called once per simulated month by program DBTSIM1                  
001700*   - Holds the day-of-month constant unless the target month             
001800*     is too short, in which case the day clamps to the last              
001900*     day of that month (31 Jan -> 28/29 Feb, for example).               
002000*                                                                         
002100******************************************************************        
002200* Linkage:                                                                
002300*      parameters:                                                        
002400*        1: current date, PIC 9(8) YYYYMMDD  (passed, unchanged)          
002500*        2: next date,    PIC 9(8) YYYYMMDD   (returned)                  
002600******************************************************************        
002700* CHANGE ACTIVITY :                                                       
002800*   PN= REASON  DATE     BY   REMARKS                                     
002900*   P1= INITIAL 19920318 RJM  : FIRST CUT, FIXED 30-DAY MONTHS    P1      
003000*   P2= CR0098  19930711 RJM  : CORRECTED FEBRUARY TO 28 DAYS     P2      
003100*   P3= CR0147  19980827 KDW  : ADDED LEAP-YEAR TEST FOR FEBRUARY P3      
003200*   P4= Y2K01   19990204 KDW  : CONFIRMED 4-DIGIT YEAR, NO WINDOW P4      
003300*                               ARITHMETIC USED - Y2K READY       P4      
003400*   P5= CR0512  20050602 TLB  : CLAMP DAY TO LAST DAY OF TARGET   P5      
003500*                               MONTH INSTEAD OF TRUNCATING       P5      
003600******************************************************************        
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID.    DBTSIM3.                                                  
003900 AUTHOR.        R. J. MARSH.                                              
004000 INSTALLATION.  HOME OFFICE DATA CENTER.                                  
004100 DATE-WRITTEN.  03/18/92.                                                 
004200 DATE-COMPILED.                                                           
004300 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
004400                                                                          
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
005000     UPSI-0 ON STATUS IS DBT-TRACE-ON                                     
005100     UPSI-0 OFF STATUS IS DBT-TRACE-OFF.                                  
005200 INPUT-OUTPUT SECTION.                                                    
005300                                                                          
005400******************************************************************        
005500 DATA DIVISION.                                                           
005600                                                                          
005700 WORKING-STORAGE SECTION.                                                 
005800*                                                                         
005900 01  WS-FIELDS.                                                           
006000     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.                 
006100     05  WS-SUB               PIC S9(4)     COMP  VALUE +0.               
006200     05  FILLER               PIC X(01)     VALUE SPACE.                  
006300                                                                          
006400 01  WS-NEW-MONTH             PIC S9(4)     COMP  VALUE +0.               
006500 01  WS-NEW-YEAR              PIC S9(4)     COMP  VALUE +0.               
006600 01  WS-LAST-DAY              PIC S9(4)     COMP  VALUE +0.               
006700 01  WS-LEAP-QUOTIENT         PIC S9(6)     COMP  VALUE +0.               
006800 01  WS-LEAP-REM-4            PIC S9(4)     COMP  VALUE +0.               
006900 01  WS-LEAP-REM-100          PIC S9(4)     COMP  VALUE +0.               
007000 01  WS-LEAP-REM-400          PIC S9(4)     COMP  VALUE +0.               
007100                                                                          
007200*    *** table of days-per-month, February carries 28 and is ***          
007300*    *** bumped to 29 below when the target year is a leap   ***          
007400*    *** year - idiom borrowed from the membership-fee table ***          
007500*    *** used on the dues-posting run.                       ***          
007600 01  WS-MONTH-LENGTHS.                                                    
007700     05  FILLER               PIC 99        VALUE 31.                     
007800     05  FILLER               PIC 99        VALUE 28.                     
007900     05  FILLER               PIC 99        VALUE 31.                     
008000     05  FILLER               PIC 99        VALUE 30.                     
008100     05  FILLER               PIC 99        VALUE 31.                     
008200     05  FILLER               PIC 99        VALUE 30.                     
008300     05  FILLER               PIC 99        VALUE 31.                     
008400     05  FILLER               PIC 99        VALUE 31.                     
008500     05  FILLER               PIC 99        VALUE 30.                     
008600     05  FILLER               PIC 99        VALUE 31.                     
008700     05  FILLER               PIC 99        VALUE 30.                     
008800     05  FILLER               PIC 99        VALUE 31.                     
008900 01  WS-MONTH-LENGTHS-R REDEFINES WS-MONTH-LENGTHS.                       
009000     05  WS-MONTH-DAYS        PIC 99  OCCURS 12 TIMES.                    
009100                                                                          
009200******************************************************************        
009300 LINKAGE SECTION.                                                         
009400                                                                          
009500 01  LS-CURRENT-DATE          PIC 9(8).                                   
009600 01  LS-CURRENT-DATE-R REDEFINES LS-CURRENT-DATE.                         
009700     05  LS-IN-YEAR           PIC 9(4).                                   
009800     05  LS-IN-MONTH          PIC 9(2).                                   
009900     05  LS-IN-DAY            PIC 9(2).                                   
010000                                                                          
010100 01  LS-NEXT-DATE             PIC 9(8).                                   
010200 01  LS-NEXT-DATE-R REDEFINES LS-NEXT-DATE.                               
010300     05  LS-OUT-YEAR          PIC 9(4).                                   
010400     05  LS-OUT-MONTH         PIC 9(2).                                   
010500     05  LS-OUT-DAY           PIC 9(2).                                   
010600                                                                          
010700******************************************************************        
010800 PROCEDURE DIVISION USING LS-CURRENT-DATE, LS-NEXT-DATE.                  
010900                                                                          
011000 000-MAIN.                                                                
011100     MOVE "DBTSIM3 STARTED" TO WS-PROGRAM-STATUS.                         
011200     PERFORM 100-ROLL-MONTH THRU 100-EXIT.                                
011300     PERFORM 200-SET-LAST-DAY THRU 200-EXIT.                              
011400     PERFORM 300-BUILD-NEXT-DATE THRU 300-EXIT.                           
011500     MOVE "DBTSIM3 ENDED"   TO WS-PROGRAM-STATUS.                         
011600     GOBACK.                                                              
011700                                                                          
011800*    *** advance the month, rolling the year on December ***              
011900 100-ROLL-MONTH.                                                          
012000     IF LS-IN-MONTH = 12                                                  
012100         MOVE 1                  TO WS-NEW-MONTH                          
012200         COMPUTE WS-NEW-YEAR = LS-IN-YEAR + 1                             
012300     ELSE                                                                 
012400         COMPUTE WS-NEW-MONTH = LS-IN-MONTH + 1                           
012500         MOVE LS-IN-YEAR          TO WS-NEW-YEAR                          
012600     END-IF.                                                              
012700 100-EXIT.                                                                
012800     EXIT.                                                                
012900                                                                          
013000*    *** look up the new month's length, bumping February  ***            
013100*    *** to 29 days when the new year is a leap year        ***           
013200*    P3 CR0147 19980827 KDW - LEAP TEST ADDED                     P3      
013300*    P4 Y2K01  19990204 KDW - 4-DIGIT YEAR CONFIRMED HERE         P4      
013400 200-SET-LAST-DAY.                                                        
013500     MOVE WS-NEW-MONTH TO WS-SUB.                                         
013600     MOVE WS-MONTH-DAYS (WS-SUB) TO WS-LAST-DAY.                          
013700     IF WS-NEW-MONTH = 2                                                  
013800         DIVIDE WS-NEW-YEAR BY 4   GIVING WS-LEAP-QUOTIENT                
013900                                  REMAINDER WS-LEAP-REM-4                 
014000         DIVIDE WS-NEW-YEAR BY 100 GIVING WS-LEAP-QUOTIENT                
014100                                  REMAINDER WS-LEAP-REM-100               
014200         DIVIDE WS-NEW-YEAR BY 400 GIVING WS-LEAP-QUOTIENT                
014300                                  REMAINDER WS-LEAP-REM-400               
014400         IF (WS-LEAP-REM-4 = 0 AND WS-LEAP-REM-100 NOT = 0)               
014500             OR WS-LEAP-REM-400 = 0                                       
014600             MOVE 29 TO WS-LAST-DAY                                       
014700         END-IF                                                           
014800     END-IF.                                                              
014900 200-EXIT.                                                                
015000     EXIT.                                                                
015100                                                                          
015200*    *** hold the day-of-month unless it overruns the new   ***           
015300*    *** month, then clamp it to that month's last day      ***           
015400*    P5 CR0512 20050602 TLB - DAY CLAMP REPLACED TRUNCATION       P5      
015500 300-BUILD-NEXT-DATE.                                                     
015600     MOVE WS-NEW-YEAR    TO LS-OUT-YEAR.                                  
015700     MOVE WS-NEW-MONTH   TO LS-OUT-MONTH.                                 
015800     IF LS-IN-DAY > WS-LAST-DAY                                           
015900         MOVE WS-LAST-DAY TO LS-OUT-DAY                                   
016000     ELSE                                                                 
016100         MOVE LS-IN-DAY   TO LS-OUT-DAY                                   
016200     END-IF.                                                              
016300 300-EXIT.                                                                
016400     EXIT.                                                                
016500                                                                          
016600*  END OF PROGRAM DBTSIM3                                                 
