000100****************************************************************          
000200* PROGRAM:  DBTSIM1                                                       
000300*           Debt Payoff Projection - main batch driver                    
000400*                                                                         
000500* AUTHOR :  R. J. Marsh                                                   
000600*           Consumer Systems Group                                        
000700*                                                                         
000800* INSTALLATION.  HOME OFFICE DATA CENTER.                                 
000900* DATE-WRITTEN.  03/04/92.                                                
001000* DATE-COMPILED.                                                          
001100* SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                        
001200*                                                                         
001300* READS A DEBT FILE AND AN ASSUMPTIONS RECORD AND SIMULATES THE           
001400* MONTH-BY-MONTH PAYOFF OF EVERY DEBT ON THE BOOK, DRIVING TWO            
001500* CALLED SUBROUTINES (DBTSIM2, DBTSIM3) TO DO THE PER-DEBT MATH           
001600* AND THE CALENDAR WORK                                                   
001700*   - WRITES A MONTHLY HISTORY FILE, A FINAL RESULTS FILE, A              
001800*     ONE-RECORD SUMMARY FILE, AND A PRINTED REPORT                       
001900*                                                                         
002000******************************************************************        
002100* Files:                                                                  
002200*   DEBTS      - input,  one record per debt on the books                 
002300*   ASSUMPS    - input,  single record of run-wide parameters             
002400*   HISTORY    - output, one record per simulated month                   
002500*   RESULTS    - output, one record per debt, final state                 
002600*   SUMMARY    - output, single record, grand totals                      
002700*   REPORT-FILE- output, printed report of the run                        
002800******************************************************************        
002900* CHANGE ACTIVITY :                                                       
003000*   PN= REASON  DATE     BY   REMARKS                                     
003100*   P1= INITIAL 19920304 RJM  : FIRST CUT, SNOWBALL STRATEGY ONLY P1      
003200*   P2= CR0098  19930711 RJM  : ADDED PAYMENT FLOOR ON LOAD       P2      
003300*   P3= CR0147  19980827 KDW  : WIDENED BALANCE FIELDS TO 9       P3      
003400*                               DIGITS, ADDED OVERPAY CAP (SIM2)  P3      
003500*   P4= Y2K01   19990204 KDW  : CONFIRMED 4-DIGIT YEAR THROUGHOUT,P4      
003600*                               NO WINDOWING - Y2K READY          P4      
003700*   P5= CR0391  20040115 TLB  : ADDED AVALANCHE STRATEGY AND      P5      
003800*                               EXTRA-BUDGET CONCENTRATION ON THE P5      
003900*                               FOCUS DEBT                        P5      
004000*   P6= CR0512  20050602 TLB  : ADDED 50-DEBT CEILING, REWORKED   P6      
004100*                               REPORT TOTALS SECTION             P6      
004200******************************************************************        
004300 IDENTIFICATION DIVISION.                                                 
004400 PROGRAM-ID.    DBTSIM1.                                                  
004500 AUTHOR.        R. J. MARSH.                                              
004600 INSTALLATION.  HOME OFFICE DATA CENTER.                                  
004700 DATE-WRITTEN.  03/04/92.                                                 
004800 DATE-COMPILED.                                                           
004900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
005000                                                                          
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     CLASS AMOUNT-DIGIT IS "0" THRU "9"                                   
005600     UPSI-0 ON STATUS IS DBT-TRACE-ON                                     
005700     UPSI-0 OFF STATUS IS DBT-TRACE-OFF.                                  
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000                                                                          
006100     SELECT DEBTS-FILE       ASSIGN TO DEBTS                              
006200         ACCESS IS SEQUENTIAL                                             
006300         FILE STATUS  IS  WS-DEBTS-STATUS.                                
006400                                                                          
006500     SELECT ASSUMPS-FILE     ASSIGN TO ASSUMPS                            
006600         ACCESS IS SEQUENTIAL                                             
006700         FILE STATUS  IS  WS-ASSUMPS-STATUS.                              
006800                                                                          
006900     SELECT HISTORY-FILE     ASSIGN TO HISTORY                            
007000         ACCESS IS SEQUENTIAL                                             
007100         FILE STATUS  IS  WS-HISTORY-STATUS.                              
007200                                                                          
007300     SELECT RESULTS-FILE     ASSIGN TO RESULTS                            
007400         ACCESS IS SEQUENTIAL                                             
007500         FILE STATUS  IS  WS-RESULTS-STATUS.                              
007600                                                                          
007700     SELECT SUMMARY-FILE     ASSIGN TO SUMMARY                            
007800         ACCESS IS SEQUENTIAL                                             
007900         FILE STATUS  IS  WS-SUMMARY-STATUS.                              
008000                                                                          
008100     SELECT REPORT-FILE      ASSIGN TO DBTRPT                             
008200         FILE STATUS  IS  WS-REPORT-STATUS.                               
008300                                                                          
008400******************************************************************        
008500 DATA DIVISION.                                                           
008600 FILE SECTION.                                                            
008700                                                                          
008800 FD  DEBTS-FILE                                                           
008900     LABEL RECORDS ARE STANDARD                                           
009000     BLOCK CONTAINS 0                                                     
009100     RECORDING MODE IS F.                                                 
009200     COPY DBTCP01 REPLACING ==:TAG:== BY ==DIN==.                         
009300                                                                          
009400 FD  ASSUMPS-FILE                                                         
009500     LABEL RECORDS ARE STANDARD                                           
009600     BLOCK CONTAINS 0                                                     
009700     RECORDING MODE IS F.                                                 
009800     COPY DBTCP02 REPLACING ==:TAG:== BY ==ASM==.                         
009900                                                                          
010000 FD  HISTORY-FILE                                                         
010100     LABEL RECORDS ARE STANDARD                                           
010200     BLOCK CONTAINS 0                                                     
010300     RECORDING MODE IS F.                                                 
010400     COPY DBTCP03 REPLACING ==:TAG:== BY ==HIST==.                        
010500                                                                          
010600 FD  RESULTS-FILE                                                         
010700     LABEL RECORDS ARE STANDARD                                           
010800     BLOCK CONTAINS 0                                                     
010900     RECORDING MODE IS F.                                                 
011000     COPY DBTCP04 REPLACING ==:TAG:== BY ==RSLT==.                        
011100                                                                          
011200 FD  SUMMARY-FILE                                                         
011300     LABEL RECORDS ARE STANDARD                                           
011400     BLOCK CONTAINS 0                                                     
011500     RECORDING MODE IS F.                                                 
011600     COPY DBTCP05 REPLACING ==:TAG:== BY ==SUMM==.                        
011700                                                                          
011800 FD  REPORT-FILE                                                          
011900     LABEL RECORDS ARE STANDARD                                           
012000     BLOCK CONTAINS 0                                                     
012100     RECORDING MODE IS F.                                                 
012200 01  REPORT-RECORD              PIC X(132).                               
012300                                                                          
012400******************************************************************        
012500 WORKING-STORAGE SECTION.                                                 
012600*****************************************************************         
012700*                                                                         
012800 01  WS-RUN-DATE.                                                         
012900     05  WS-RUN-YY               PIC 99.                                  
013000     05  WS-RUN-MM               PIC 99.                                  
013100     05  WS-RUN-DD               PIC 99.                                  
013200 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE PIC X(6).                        
013300*                                                                         
013400 01  WS-FIELDS.                                                           
013500     05  WS-DEBTS-STATUS         PIC X(2)  VALUE SPACES.                  
013600     05  WS-ASSUMPS-STATUS       PIC X(2)  VALUE SPACES.                  
013700     05  WS-HISTORY-STATUS       PIC X(2)  VALUE SPACES.                  
013800     05  WS-RESULTS-STATUS       PIC X(2)  VALUE SPACES.                  
013900     05  WS-SUMMARY-STATUS       PIC X(2)  VALUE SPACES.                  
014000     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.                  
014100     05  WS-FOCUS-FLAG           PIC X(1)  VALUE "N".                     
014200         88  WS-DEBT-IS-FOCUS          VALUE "Y".                         
014300     05  FILLER                  PIC X(01) VALUE SPACE.                   
014400*                                                                         
014500 01  WS-COUNTERS.                                                         
014600     05  WS-DEBT-COUNT           PIC S9(4)     COMP  VALUE +0.            
014700     05  WS-LIVE-DEBT-COUNT      PIC S9(4)     COMP  VALUE +0.            
014800     05  WS-FOCUS-IDX            PIC S9(4)     COMP  VALUE +0.            
014900     05  WS-SUB                  PIC S9(4)     COMP  VALUE +0.            
015000     05  WS-MONTH-INDEX          PIC S9(4)     COMP  VALUE +0.            
015100     05  FILLER                  PIC X(01)     VALUE SPACE.               
015200*                                                                         
015300 01  WS-DATE-FIELDS.                                                      
015400     05  WS-CURRENT-DATE         PIC 9(8)            VALUE 0.             
015500     05  WS-NEXT-DATE            PIC 9(8)            VALUE 0.             
015600     05  FILLER                  PIC X(01)           VALUE SPACE.         
015700*                                                                         
015800 01  WS-MONTH-TOTALS.                                                     
015900     05  WS-MONTH-INTEREST       PIC S9(9)V99  COMP-3 VALUE +0.           
016000     05  WS-MONTH-PAYMENT        PIC S9(9)V99  COMP-3 VALUE +0.           
016100     05  WS-MONTH-BALANCE        PIC S9(11)V99 COMP-3 VALUE +0.           
016200     05  FILLER                  PIC X(01)           VALUE SPACE.         
016300*                                                                         
016400 01  WS-RUN-TOTALS.                                                       
016500     05  WS-TOTAL-INTEREST-ALL   PIC S9(11)V99 COMP-3 VALUE +0.           
016600     05  WS-TOTAL-PAYMENT-ALL    PIC S9(11)V99 COMP-3 VALUE +0.           
016700     05  WS-TOTAL-ENDING-DEBT    PIC S9(11)V99 COMP-3 VALUE +0.           
016800     05  WS-MONTHS-TO-PAYOFF     PIC S9(4)     COMP  VALUE +0.            
016900     05  FILLER                  PIC X(01)           VALUE SPACE.         
017000*                                                                         
017100*    *** linkage work areas passed to/from the DBTSIM2 routine ***        
017200 01  WS-CALL-AREAS.                                                       
017300     05  WS-DEBT-INTEREST-OUT    PIC 9(9)V99         VALUE 0.             
017400     05  WS-DEBT-PAYMENT-OUT     PIC 9(9)V99         VALUE 0.             
017500     05  FILLER                  PIC X(01)           VALUE SPACE.         
017600*                                                                         
017700*    *** in-memory debt table, one entry per DEBTS record read ***        
017800*    *** at load time - shape shared with DBTSIM2 via DBTCP06  ***        
017900 01  WS-DEBT-TABLE.                                                       
018000     05  WS-DEBT-ROW OCCURS 50 TIMES.                                     
018100         COPY DBTCP06 REPLACING ==:TAG:== BY ==WDT==.                     
018200     05  FILLER                  PIC X(01) VALUE SPACE.                   
018300*                                                                         
018400*    *** starting balance snapshot, kept apart from WDT-BALANCE***        
018500*    *** because WDT-BALANCE is overlaid every month with the  ***        
018600*    *** running balance as the simulation goes                ***        
018700 01  WS-START-BALANCES.                                                   
018800     05  WS-START-BAL  OCCURS 50 TIMES  PIC S9(9)V99.                     
018900     05  FILLER                  PIC X(01) VALUE SPACE.                   
019000*                                                                         
019100*        *******************                                              
019200*            report lines                                                 
019300*        *******************                                              
019400 01  RPT-HEADER1.                                                         
019500     05  FILLER                     PIC X(40)                             
019600               VALUE "DEBT PAYOFF PROJECTION REPORT      DATE: ".         
019700     05  RPT-MM                     PIC 99.                               
019800     05  FILLER                     PIC X     VALUE "/".                  
019900     05  RPT-DD                     PIC 99.                               
020000     05  FILLER                     PIC X     VALUE "/".                  
020100     05  RPT-YY                     PIC 99.                               
020200     05  FILLER                     PIC X(10)                             
020300                    VALUE " (mm/dd/yy)".                                  
020400     05  FILLER                     PIC X(6)  VALUE SPACES.               
020500     05  FILLER                     PIC X(9)  VALUE "STRATEGY:".          
020600     05  RPT-STRATEGY               PIC X(10).                            
020700     05  FILLER                     PIC X(47) VALUE SPACES.               
020800 01  RPT-HEADER2.                                                         
020900     05  FILLER PIC X(20) VALUE "DEBT NAME           ".                   
021000     05  FILLER PIC X     VALUE " ".                                      
021100     05  FILLER PIC X(9)  VALUE "    RATE ".                              
021200     05  FILLER PIC X     VALUE " ".                                      
021300     05  FILLER PIC X(12) VALUE "   START BAL".                           
021400     05  FILLER PIC X     VALUE " ".                                      
021500     05  FILLER PIC X(12) VALUE "     END BAL".                           
021600     05  FILLER PIC X     VALUE " ".                                      
021700     05  FILLER PIC X(4)  VALUE "PAID".                                   
021800     05  FILLER PIC X(71) VALUE SPACES.                                   
021900 01  RPT-HEADER3.                                                         
022000     05  FILLER PIC X(20) VALUE ALL "-".                                  
022100     05  FILLER PIC X     VALUE " ".                                      
022200     05  FILLER PIC X(9)  VALUE ALL "-".                                  
022300     05  FILLER PIC X     VALUE " ".                                      
022400     05  FILLER PIC X(12) VALUE ALL "-".                                  
022500     05  FILLER PIC X     VALUE " ".                                      
022600     05  FILLER PIC X(12) VALUE ALL "-".                                  
022700     05  FILLER PIC X     VALUE " ".                                      
022800     05  FILLER PIC X(4)  VALUE ALL "-".                                  
022900     05  FILLER PIC X(71) VALUE SPACES.                                   
023000 01  RPT-DETAIL.                                                          
023100     05  RPT-D-NAME             PIC X(20) VALUE SPACES.                   
023200     05  FILLER                 PIC X     VALUE " ".                      
023300     05  RPT-D-RATE             PIC Z.999999.                             
023400     05  FILLER                 PIC X     VALUE " ".                      
023500     05  RPT-D-START-BAL        PIC ZZZZZZZZ9.99.                         
023600     05  FILLER                 PIC X     VALUE " ".                      
023700     05  RPT-D-END-BAL          PIC ZZZZZZZZ9.99.                         
023800     05  FILLER                 PIC X     VALUE " ".                      
023900     05  RPT-D-PAID             PIC X(4)  VALUE SPACES.                   
024000     05  FILLER                 PIC X(72) VALUE SPACES.                   
024100 01  RPT-TOTALS-HDR1.                                                     
024200     05  FILLER PIC X(26) VALUE "RUN TOTALS                ".             
024300     05  FILLER PIC X(106) VALUE SPACES.                                  
024400 01  RPT-TOTALS-HDR2.                                                     
024500     05  FILLER PIC X(100)  VALUE ALL "-".                                
024600     05  FILLER PIC X(32) VALUE SPACES.                                   
024700 01  RPT-TOTALS-DETAIL.                                                   
024800     05  FILLER              PIC XX       VALUE SPACES.                   
024900     05  RPT-TOTALS-TYPE     PIC X(15).                                   
025000     05  FILLER              PIC X(4)     VALUE ":   ".                   
025100     05  RPT-TOTALS-ITEM1    PIC X(11).                                   
025200     05  RPT-TOTALS-VALUE1   PIC ZZZ,ZZZ,ZZ9.                             
025300     05  RPT-TOTALS-VALUE1D  REDEFINES RPT-TOTALS-VALUE1                  
025400                             PIC ZZZZZZZZ.99.                             
025500     05  FILLER              PIC X(3)     VALUE SPACES.                   
025600     05  RPT-TOTALS-ITEM2    PIC X(11).                                   
025700     05  RPT-TOTALS-VALUE2   PIC ZZZ,ZZZ,ZZ9.                             
025800     05  RPT-TOTALS-VALUE2D  REDEFINES RPT-TOTALS-VALUE2                  
025900                             PIC ZZZZZZZZ.99.                             
026000     05  FILLER              PIC X(36)    VALUE SPACES.                   
026100 01  RPT-SPACES.                                                          
026200     05  FILLER              PIC X(132)   VALUE SPACES.                   
026300                                                                          
026400******************************************************************        
026500 PROCEDURE DIVISION.                                                      
026600******************************************************************        
026700                                                                          
026800 000-MAIN.                                                                
026900     DISPLAY "DBTSIM1 STARTED".                                           
027000     PERFORM 900-OPEN-FILES        THRU 900-EXIT.                         
027100     PERFORM 110-READ-ASSUMPTIONS  THRU 110-EXIT.                         
027200     PERFORM 100-LOAD-DEBT-TABLE   THRU 100-EXIT.                         
027300     PERFORM 150-COUNT-LIVE-DEBTS  THRU 150-EXIT.                         
027400     PERFORM 800-INIT-REPORT       THRU 800-EXIT.                         
027500                                                                          
027600     MOVE ASM-START-DATE  TO WS-CURRENT-DATE.                             
027700     MOVE 0                TO WS-MONTH-INDEX.                             
027800     PERFORM 200-MONTHLY-LOOP THRU 200-EXIT                               
027900         UNTIL WS-MONTH-INDEX NOT < ASM-MAX-MONTHS                        
028000            OR WS-LIVE-DEBT-COUNT = 0.                                    
028100                                                                          
028200     PERFORM 300-FINAL-RESULTS THRU 300-EXIT                              
028300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-DEBT-COUNT.         
028400     PERFORM 400-BUILD-SUMMARY THRU 400-EXIT.                             
028500     PERFORM 500-PRINT-REPORT  THRU 500-EXIT.                             
028600                                                                          
028700     PERFORM 905-CLOSE-FILES   THRU 905-EXIT.                             
028800     DISPLAY "DBTSIM1 ENDED".                                             
028900     GOBACK.                                                              
029000                                                                          
029100*    *** single assumptions record drives the whole run - an   ***        
029200*    *** empty ASSUMPS file is a fatal condition               ***        
029300 110-READ-ASSUMPTIONS.                                                    
029400     READ ASSUMPS-FILE                                                    
029500         AT END GO TO 110-MISSING-ASSUMPS.                                
029600     GO TO 110-EXIT.                                                      
029700 110-MISSING-ASSUMPS.                                                     
029800     DISPLAY "DBTSIM1 - NO ASSUMPTIONS RECORD PRESENT".                   
029900     MOVE 16 TO RETURN-CODE.                                              
030000     PERFORM 905-CLOSE-FILES THRU 905-EXIT.                               
030100     GOBACK.                                                              
030200 110-EXIT.                                                                
030300     EXIT.                                                                
030400                                                                          
030500*    *** load every DEBTS record into the working table, up to ***        
030600*    *** the 50-debt ceiling this run supports                 ***        
030700*    P6 CR0512 20050602 TLB - 50-DEBT CEILING ADDED               P6      
030800 100-LOAD-DEBT-TABLE.                                                     
030900     MOVE 0 TO WS-DEBT-COUNT.                                             
031000 100-READ-NEXT-DEBT.                                                      
031100     READ DEBTS-FILE                                                      
031200         AT END GO TO 100-EXIT.                                           
031300     IF WS-DEBT-COUNT NOT < 50                                            
031400         DISPLAY "DBTSIM1 - DEBT TABLE FULL, RECORD SKIPPED"              
031500         GO TO 100-READ-NEXT-DEBT                                         
031600     END-IF.                                                              
031700     ADD 1 TO WS-DEBT-COUNT.                                              
031800     PERFORM 120-VALIDATE-DEBT-FIELDS THRU 120-EXIT.                      
031900     MOVE DIN-NAME      TO WDT-NAME    (WS-DEBT-COUNT).                   
032000     MOVE DIN-RATE      TO WDT-RATE    (WS-DEBT-COUNT).                   
032100     MOVE DIN-BALANCE   TO WDT-BALANCE (WS-DEBT-COUNT).                   
032200     MOVE DIN-PAYMENT   TO WDT-PAYMENT (WS-DEBT-COUNT).                   
032300     MOVE DIN-EXTRA     TO WDT-EXTRA   (WS-DEBT-COUNT).                   
032400     PERFORM 130-APPLY-PAYMENT-FLOOR THRU 130-EXIT.                       
032500     MOVE WDT-BALANCE (WS-DEBT-COUNT)                                     
032600         TO WS-START-BAL (WS-DEBT-COUNT).                                 
032700     GO TO 100-READ-NEXT-DEBT.                                            
032800 100-EXIT.                                                                
032900     EXIT.                                                                
033000                                                                          
033100*    *** a non-numeric field on a DEBTS record is treated as   ***        
033200*    *** zero rather than rejecting the whole record           ***        
033300 120-VALIDATE-DEBT-FIELDS.                                                
033400     IF DIN-RATE NOT NUMERIC                                              
033500         MOVE 0 TO DIN-RATE                                               
033600     END-IF.                                                              
033700     IF DIN-BALANCE NOT NUMERIC                                           
033800         MOVE 0 TO DIN-BALANCE                                            
033900     END-IF.                                                              
034000     IF DIN-PAYMENT NOT NUMERIC                                           
034100         MOVE 0 TO DIN-PAYMENT                                            
034200     END-IF.                                                              
034300     IF DIN-EXTRA NOT NUMERIC                                             
034400         MOVE 0 TO DIN-EXTRA                                              
034500     END-IF.                                                              
034600 120-EXIT.                                                                
034700     EXIT.                                                                
034800                                                                          
034900*    *** a debt with no usable payment draws the run's minimum ***        
035000*    *** floor payment instead, applied once here at load time ***        
035100 130-APPLY-PAYMENT-FLOOR.                                                 
035200     IF WDT-PAYMENT (WS-DEBT-COUNT) NOT > 0                               
035300         MOVE ASM-MIN-FLOOR TO WDT-PAYMENT (WS-DEBT-COUNT)                
035400     END-IF.                                                              
035500 130-EXIT.                                                                
035600     EXIT.                                                                
035700                                                                          
035800*    *** tally debts still owing - the run stops early when    ***        
035900*    *** this count reaches zero, even short of Max-Months     ***        
036000 150-COUNT-LIVE-DEBTS.                                                    
036100     MOVE 0 TO WS-LIVE-DEBT-COUNT.                                        
036200     PERFORM 155-CHECK-ONE-DEBT THRU 155-EXIT                             
036300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-DEBT-COUNT.         
036400 150-EXIT.                                                                
036500     EXIT.                                                                
036600                                                                          
036700 155-CHECK-ONE-DEBT.                                                      
036800     IF WDT-BALANCE (WS-SUB) > 0.01                                       
036900         ADD 1 TO WS-LIVE-DEBT-COUNT                                      
037000     END-IF.                                                              
037100 155-EXIT.                                                                
037200     EXIT.                                                                
037300                                                                          
037400*    *** one simulated month: pick the focus debt, run every   ***        
037500*    *** debt's interest/payment via DBTSIM2, log the month    ***        
037600*    *** to HISTORY, then advance the calendar through DBTSIM3 ***        
037700 200-MONTHLY-LOOP.                                                        
037800     PERFORM 220-SELECT-FOCUS-DEBT THRU 220-EXIT.                         
037900     MOVE 0 TO WS-MONTH-INTEREST WS-MONTH-PAYMENT                         
038000         WS-MONTH-BALANCE.                                                
038100     PERFORM 210-ACCRUE-DEBTS THRU 210-EXIT                               
038200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-DEBT-COUNT.         
038300     PERFORM 230-WRITE-HISTORY THRU 230-EXIT.                             
038400     PERFORM 150-COUNT-LIVE-DEBTS THRU 150-EXIT.                          
038500     PERFORM 240-ADVANCE-MONTH THRU 240-EXIT.                             
038600     ADD 1 TO WS-MONTH-INDEX.                                             
038700 200-EXIT.                                                                
038800     EXIT.                                                                
038900                                                                          
039000*    *** one debt's monthly step, delegated to DBTSIM2 - the   ***        
039100*    *** focus debt alone is flagged to receive Extra-Budget   ***        
039200 210-ACCRUE-DEBTS.                                                        
039300     IF WS-SUB = WS-FOCUS-IDX AND WS-FOCUS-IDX NOT = 0                    
039400         MOVE "Y" TO WS-FOCUS-FLAG                                        
039500     ELSE                                                                 
039600         MOVE "N" TO WS-FOCUS-FLAG                                        
039700     END-IF.                                                              
039800     CALL "DBTSIM2" USING WS-DEBT-ROW (WS-SUB), WS-FOCUS-FLAG,            
039900         ASM-EXTRA-BUDGET, WS-DEBT-INTEREST-OUT,                          
040000         WS-DEBT-PAYMENT-OUT.                                             
040100     ADD WS-DEBT-INTEREST-OUT TO WS-MONTH-INTEREST.                       
040200     ADD WS-DEBT-PAYMENT-OUT  TO WS-MONTH-PAYMENT.                        
040300     ADD WDT-BALANCE (WS-SUB) TO WS-MONTH-BALANCE.                        
040400 210-EXIT.                                                                
040500     EXIT.                                                                
040600                                                                          
040700*    *** strategy ordering: Snowball picks the smallest live   ***        
040800*    *** balance, Avalanche the highest rate - ties broken by  ***        
040900*    *** the other field, table order stands after that        ***        
041000*    P5 CR0391 20040115 TLB - AVALANCHE ORDERING ADDED            P5      
041100 220-SELECT-FOCUS-DEBT.                                                   
041200     MOVE 0 TO WS-FOCUS-IDX.                                              
041300     PERFORM 225-SCAN-ONE-DEBT THRU 225-EXIT                              
041400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-DEBT-COUNT.         
041500 220-EXIT.                                                                
041600     EXIT.                                                                
041700                                                                          
041800 225-SCAN-ONE-DEBT.                                                       
041900     IF WDT-BALANCE (WS-SUB) > 0.01                                       
042000         IF WS-FOCUS-IDX = 0                                              
042100             MOVE WS-SUB TO WS-FOCUS-IDX                                  
042200         ELSE                                                             
042300             PERFORM 228-COMPARE-CANDIDATE THRU 228-EXIT                  
042400         END-IF                                                           
042500     END-IF.                                                              
042600 225-EXIT.                                                                
042700     EXIT.                                                                
042800                                                                          
042900 228-COMPARE-CANDIDATE.                                                   
043000     IF ASM-SNOWBALL                                                      
043100         IF WDT-BALANCE (WS-SUB) < WDT-BALANCE (WS-FOCUS-IDX)             
043200             MOVE WS-SUB TO WS-FOCUS-IDX                                  
043300         ELSE                                                             
043400             IF WDT-BALANCE (WS-SUB) = WDT-BALANCE (WS-FOCUS-IDX)         
043500                AND WDT-RATE (WS-SUB) > WDT-RATE (WS-FOCUS-IDX)           
043600                 MOVE WS-SUB TO WS-FOCUS-IDX                              
043700             END-IF                                                       
043800         END-IF                                                           
043900     ELSE                                                                 
044000         IF WDT-RATE (WS-SUB) > WDT-RATE (WS-FOCUS-IDX)                   
044100             MOVE WS-SUB TO WS-FOCUS-IDX                                  
044200         ELSE                                                             
044300             IF WDT-RATE (WS-SUB) = WDT-RATE (WS-FOCUS-IDX)               
044400                AND WDT-BALANCE (WS-SUB) <                                
044500                    WDT-BALANCE (WS-FOCUS-IDX)                            
044600                 MOVE WS-SUB TO WS-FOCUS-IDX                              
044700             END-IF                                                       
044800         END-IF                                                           
044900     END-IF.                                                              
045000 228-EXIT.                                                                
045100     EXIT.                                                                
045200                                                                          
045300*    *** one HISTORY record logs this month's totals and names ***        
045400*    *** the focus debt, spaces when no live debt was found    ***        
045500 230-WRITE-HISTORY.                                                       
045600     MOVE WS-CURRENT-DATE    TO HIST-DATE.                                
045700     MOVE WS-MONTH-INDEX     TO HIST-MONTH.                               
045800     MOVE WS-MONTH-BALANCE   TO HIST-TOTAL-BALANCE.                       
045900     MOVE WS-MONTH-INTEREST  TO HIST-INTEREST.                            
046000     MOVE WS-MONTH-PAYMENT   TO HIST-PAYMENT.                             
046100     IF WS-FOCUS-IDX = 0                                                  
046200         MOVE SPACES TO HIST-FOCUS-DEBT                                   
046300     ELSE                                                                 
046400         MOVE WDT-NAME (WS-FOCUS-IDX) TO HIST-FOCUS-DEBT                  
046500     END-IF.                                                              
046600     WRITE HIST-REC.                                                      
046700     ADD WS-MONTH-INTEREST TO WS-TOTAL-INTEREST-ALL.                      
046800     ADD WS-MONTH-PAYMENT  TO WS-TOTAL-PAYMENT-ALL.                       
046900     MOVE WS-MONTH-INDEX   TO WS-MONTHS-TO-PAYOFF.                        
047000 230-EXIT.                                                                
047100     EXIT.                                                                
047200                                                                          
047300*    *** roll the simulation date one calendar month forward   ***        
047400 240-ADVANCE-MONTH.                                                       
047500     CALL "DBTSIM3" USING WS-CURRENT-DATE, WS-NEXT-DATE.                  
047600     MOVE WS-NEXT-DATE TO WS-CURRENT-DATE.                                
047700 240-EXIT.                                                                
047800     EXIT.                                                                
047900                                                                          
048000*    *** one RESULTS record per debt - original input fields   ***        
048100*    *** plus the ending balance and the paid-off flag         ***        
048200 300-FINAL-RESULTS.                                                       
048300     MOVE WDT-NAME    (WS-SUB) TO RSLT-NAME.                              
048400     MOVE WDT-RATE    (WS-SUB) TO RSLT-RATE.                              
048500     MOVE WS-START-BAL (WS-SUB) TO RSLT-BALANCE.                          
048600     MOVE WDT-PAYMENT (WS-SUB) TO RSLT-PAYMENT.                           
048700     MOVE WDT-EXTRA   (WS-SUB) TO RSLT-EXTRA.                             
048800     MOVE WDT-BALANCE (WS-SUB) TO RSLT-ENDING-BALANCE.                    
048900     IF WDT-BALANCE (WS-SUB) NOT > 0.01                                   
049000         MOVE "Y" TO RSLT-IS-PAID                                         
049100     ELSE                                                                 
049200         MOVE "N" TO RSLT-IS-PAID                                         
049300     END-IF.                                                              
049400     ADD WDT-BALANCE (WS-SUB) TO WS-TOTAL-ENDING-DEBT.                    
049500     WRITE RSLT-REC.                                                      
049600 300-EXIT.                                                                
049700     EXIT.                                                                
049800                                                                          
049900*    *** single SUMMARY record of grand totals for the run     ***        
050000 400-BUILD-SUMMARY.                                                       
050100     MOVE WS-TOTAL-ENDING-DEBT  TO SUMM-TOTAL-ENDING-DEBT.                
050200     MOVE WS-MONTHS-TO-PAYOFF   TO SUMM-MONTHS-TO-PAYOFF.                 
050300     MOVE WS-TOTAL-INTEREST-ALL TO SUMM-TOTAL-INTEREST.                   
050400     MOVE WS-TOTAL-PAYMENT-ALL  TO SUMM-TOTAL-PAYMENTS.                   
050500     WRITE SUMM-REC.                                                      
050600 400-EXIT.                                                                
050700     EXIT.                                                                
050800                                                                          
050900*    *** printed report: header, one detail line per debt then ***        
051000*    *** the run totals - no control breaks in this report     ***        
051100 500-PRINT-REPORT.                                                        
051200     PERFORM 510-PRINT-HEADER THRU 510-EXIT.                              
051300     PERFORM 520-PRINT-DETAIL THRU 520-EXIT                               
051400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-DEBT-COUNT.         
051500     PERFORM 530-PRINT-TOTALS THRU 530-EXIT.                              
051600 500-EXIT.                                                                
051700     EXIT.                                                                
051800                                                                          
051900 510-PRINT-HEADER.                                                        
052000     IF ASM-SNOWBALL                                                      
052100         MOVE "SNOWBALL" TO RPT-STRATEGY                                  
052200     ELSE                                                                 
052300         MOVE "AVALANCHE" TO RPT-STRATEGY                                 
052400     END-IF.                                                              
052500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                     
052600     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.                        
052700     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.                        
052800 510-EXIT.                                                                
052900     EXIT.                                                                
053000                                                                          
053100 520-PRINT-DETAIL.                                                        
053200     MOVE WDT-NAME    (WS-SUB)  TO RPT-D-NAME.                            
053300     MOVE WDT-RATE    (WS-SUB)  TO RPT-D-RATE.                            
053400     MOVE WS-START-BAL (WS-SUB) TO RPT-D-START-BAL.                       
053500     MOVE WDT-BALANCE (WS-SUB)  TO RPT-D-END-BAL.                         
053600     IF WDT-BALANCE (WS-SUB) NOT > 0.01                                   
053700         MOVE "YES " TO RPT-D-PAID                                        
053800     ELSE                                                                 
053900         MOVE "NO  " TO RPT-D-PAID                                        
054000     END-IF.                                                              
054100     WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1.                         
054200 520-EXIT.                                                                
054300     EXIT.                                                                
054400                                                                          
054500*    P6 CR0512 20050602 TLB - TOTALS SECTION REWORKED             P6      
054600 530-PRINT-TOTALS.                                                        
054700     WRITE REPORT-RECORD FROM RPT-SPACES     AFTER 1.                     
054800     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR1 AFTER 1.                    
054900     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR2.                            
055000     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
055100     MOVE "Ending Debt:   " TO RPT-TOTALS-TYPE.                           
055200     MOVE "     Total:"    TO RPT-TOTALS-ITEM1.                           
055300     MOVE WS-TOTAL-ENDING-DEBT TO RPT-TOTALS-VALUE1D.                     
055400     MOVE "    Months:"    TO RPT-TOTALS-ITEM2.                           
055500     MOVE WS-MONTHS-TO-PAYOFF TO RPT-TOTALS-VALUE2.                       
055600     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                          
055700     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
055800     MOVE "Lifetime $:    " TO RPT-TOTALS-TYPE.                           
055900     MOVE "  Interest:"    TO RPT-TOTALS-ITEM1.                           
056000     MOVE WS-TOTAL-INTEREST-ALL TO RPT-TOTALS-VALUE1D.                    
056100     MOVE "  Payments:"    TO RPT-TOTALS-ITEM2.                           
056200     MOVE WS-TOTAL-PAYMENT-ALL TO RPT-TOTALS-VALUE2D.                     
056300     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                          
056400 530-EXIT.                                                                
056500     EXIT.                                                                
056600                                                                          
056700 800-INIT-REPORT.                                                         
056800     ACCEPT WS-RUN-DATE FROM DATE.                                        
056900     MOVE WS-RUN-YY TO RPT-YY.                                            
057000     MOVE WS-RUN-MM TO RPT-MM.                                            
057100     MOVE WS-RUN-DD TO RPT-DD.                                            
057200 800-EXIT.                                                                
057300     EXIT.                                                                
057400                                                                          
057500 900-OPEN-FILES.                                                          
057600     OPEN INPUT   DEBTS-FILE                                              
057700                  ASSUMPS-FILE                                            
057800          OUTPUT  HISTORY-FILE                                            
057900                  RESULTS-FILE                                            
058000                  SUMMARY-FILE                                            
058100                  REPORT-FILE.                                            
058200     IF WS-DEBTS-STATUS NOT = "00"                                        
058300         DISPLAY "ERROR OPENING DEBTS FILE. RC:" WS-DEBTS-STATUS          
058400         MOVE 16 TO RETURN-CODE                                           
058500         GOBACK                                                           
058600     END-IF.                                                              
058700     IF WS-ASSUMPS-STATUS NOT = "00"                                      
058800         DISPLAY "ERROR OPENING ASSUMPS FILE. RC:"                        
058900                 WS-ASSUMPS-STATUS                                        
059000         MOVE 16 TO RETURN-CODE                                           
059100         GOBACK                                                           
059200     END-IF.                                                              
059300     IF WS-HISTORY-STATUS NOT = "00"                                      
059400         DISPLAY "ERROR OPENING HISTORY FILE. RC:"                        
059500                 WS-HISTORY-STATUS                                        
059600         MOVE 16 TO RETURN-CODE                                           
059700         GOBACK                                                           
059800     END-IF.                                                              
059900     IF WS-RESULTS-STATUS NOT = "00"                                      
060000         DISPLAY "ERROR OPENING RESULTS FILE. RC:"                        
060100                 WS-RESULTS-STATUS                                        
060200         MOVE 16 TO RETURN-CODE                                           
060300         GOBACK                                                           
060400     END-IF.                                                              
060500     IF WS-SUMMARY-STATUS NOT = "00"                                      
060600         DISPLAY "ERROR OPENING SUMMARY FILE. RC:"                        
060700                 WS-SUMMARY-STATUS                                        
060800         MOVE 16 TO RETURN-CODE                                           
060900         GOBACK                                                           
061000     END-IF.                                                              
061100     IF WS-REPORT-STATUS NOT = "00"                                       
061200         DISPLAY "ERROR OPENING REPORT FILE. RC:" WS-REPORT-STATUS        
061300         MOVE 16 TO RETURN-CODE                                           
061400         GOBACK                                                           
061500     END-IF.                                                              
061600 900-EXIT.                                                                
061700     EXIT.                                                                
061800                                                                          
061900 905-CLOSE-FILES.                                                         
062000     CLOSE DEBTS-FILE                                                     
062100           ASSUMPS-FILE                                                   
062200           HISTORY-FILE                                                   
062300           RESULTS-FILE                                                   
062400           SUMMARY-FILE                                                   
062500           REPORT-FILE.                                                   
062600 905-EXIT.                                                                
062700     EXIT.                                                                
062800                                                                          
062900*  END OF PROGRAM DBTSIM1                                                 
