000100******************************************************************        
000200* COPYBOOK:  DBTCP04                                                      
000300*            Debt-payoff batch - final per-debt result record             
000400*                                                                         
000500* DESCRIPTIVE NAME = Debt Payoff Projection - RESULTS layout              
000600*                                                                         
000700* FUNCTION =                                                              
000800*      Carries every DEBTS input field forward unchanged plus             
000900*      the balance left when the run stopped and a Y/N flag               
001000*      telling whether the debt was fully retired.                        
001100*-----------------------------------------------------------------        
001200* CHANGE ACTIVITY :                                                       
001300*   PN= REASON  DATE     BY   REMARKS                                     
001400*   P1= INITIAL 19920311 RJM  : RESULTS LAYOUT FOR PAYOFF PROJ    P1      
001500*   P2= CR0147  19980827 KDW  : WIDENED RSLT-BALANCE FOR 9 DIGITS P2      
001600*   P3= CR0391  20040115 TLB  : ADDED RSLT-IS-PAID FLAG           P3      
001700******************************************************************        
001800 01  :TAG:-REC.                                                           
001900     05  :TAG:-NAME           PIC X(20).                                  
002000     05  :TAG:-RATE           PIC S9V9(6).                                
002100     05  :TAG:-BALANCE        PIC S9(9)V99.                               
002200     05  :TAG:-PAYMENT        PIC S9(7)V99.                               
002300     05  :TAG:-EXTRA          PIC S9(7)V99.                               
002400     05  :TAG:-ENDING-BALANCE PIC 9(9)V99.                                
002500     05  :TAG:-IS-PAID        PIC X(1).                                   
002600         88  :TAG:-FULLY-PAID      VALUE "Y".                             
002700         88  :TAG:-STILL-OWING     VALUE "N".                             
002800     05  FILLER               PIC X(12).                                  
